000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SAIDDB.                                                      
000300 AUTHOR. T NKOSI.                                                         
000400 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS.                     
000500 DATE-WRITTEN. 04/02/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800*                                                                         
000900****************************************************************          
001000*    PROGRAM.....: SAIDDB                                                 
001100*    OBJETIVO....: MANTIENE EL ARCHIVO MAESTRO DE NUMEROS DE              
001200*                  IDENTIFICACION (SAIDMAST) - ALTA CON CONTROL           
001300*                  DE DUPLICADOS, LISTADO EN ORDEN DE ARCHIVO,            
001400*                  LISTADO ORDENADO POR FECHA DE NACIMIENTO,              
001500*                  BAJA Y VERIFICACION DE EXISTENCIA.                     
001600*    LLAMADO POR.: SAIDBAT (CALL 'SAIDDB' USING LK-SAIDDB-AREA)           
001700*    OBS.........: SAIDMAST ES SECUENCIAL (NO SE DISPONE DE               
001800*                  MANEJADOR ISAM/VSAM EN ESTE ARMADO) - LA               
001900*                  CLAVE ID-NUMBER SE MANTIENE POR BARRIDO                
002000*                  SECUENCIAL, CARGANDO TODO EL ARCHIVO A UNA             
002100*                  TABLA EN MEMORIA Y REGRABANDOLO COMPLETO               
002200*                  CUANDO CAMBIA (ALTA O BAJA).                           
002300****************************************************************          
002400*----------------------------------------------------------------         
002500*    CHANGE LOG                                                           
002600*----------------------------------------------------------------         
002700*    DATE       INIT  REQ/TKT    DESCRIPTION                              
002800*    ---------  ----  ---------  --------------------------------         
002900*    91/04/02   TNKZ  P-0447-F   ORIGINAL PROGRAM, TOMANDO COMO           
003000*                                BASE EL CHEQUEO DE EXISTENCIA            
003100*                                DE PGMB4CAF (ERA CONTRA DB2,             
003200*                                AQUI ES CONTRA EL ARCHIVO).              
003300*    91/05/20   TNKZ  P-0447-G   AGREGADO GET-ALL-SORTED-BY-AGE           
003400*                                (TABLA EN MEMORIA + BURBUJA).            
003500*    92/11/03   RVDM  P-0501     AGREGADA LA OPERACION DELETE             
003600*                                (BARRIDO + REGRABAR SIN EL               
003700*                                REGISTRO).                               
003800*    95/09/12   PMD   P-0672     CORREGIDO WS-MAX-RECORD-ID: NO           
003900*                                SE ACTUALIZABA SI EL ARCHIVO             
004000*                                QUEDABA VACIO TRAS UNA BAJA.             
004100*    98/08/11   TNKZ  P-0740-Y2K DATE-ADDED (9(14)) Y BIRTH-DATE          
004200*                                (9(08)) YA VENIAN EN FORMATO             
004300*                                CCYYMMDD[HHMISS] - CONFIRMADO            
004400*                                SIN CAMBIOS PARA EL ROLLOVER.            
004500*    01/06/14   PMD   P-0803     LIMITE DE TABLA EN MEMORIA               
004600*                                AMPLIADO DE 100 A 200 REGISTROS.         
004700*    03/11/17   SNM   P-0819     REMOVIDO EL TEST SPECIAL-NAMES           
004800*                                CLASS QUE NO SE USABA EN NINGUNA         
004900*                                PARTE DE ESTE MODULO.                    
005000*    04/02/09   SNM   P-0820     SID-TAB-YY Y WS-SWAP-BYTES NO SE         
005100*                                USABAN EN NINGUNA PARTE.  WIRED          
005200*                                AMBOS A VOLCADOS DE DIAGNOSTICO          
005300*                                (MAESTRO CON ANO NO NUMERICO AL          
005400*                                CARGAR LA TABLA, FILA DANADA             
005500*                                DETECTADA DURANTE LA BURBUJA).           
005600*----------------------------------------------------------------         
005700*                                                                         
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005900 ENVIRONMENT DIVISION.                                                    
006000*                                                                         
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT SAIDMAST ASSIGN TO DDSAIMST                                   
006400     ORGANIZATION IS SEQUENTIAL                                           
006500     ACCESS       IS SEQUENTIAL                                           
006600     FILE STATUS  IS FS-SAIDMAST.                                         
006700*                                                                         
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*                                                                         
007200*    KC-SAID.SAIDMAST  -  MAESTRO DE NUMEROS DE IDENTIFICACION            
007300*    LARGO DE REGISTRO 46 BYTES                                           
007400 FD  SAIDMAST.                                                            
007500 01  SID-REG-SAID-RECORD.                                                 
007600     05  SID-REC-RECORD-ID       PIC 9(09) COMP-3.                        
007700     05  SID-REC-ID-NUMBER       PIC X(13).                               
007800     05  SID-REC-BIRTH-DATE      PIC 9(08).                               
007900     05  SID-REC-GENDER          PIC X(01).                               
008000     05  SID-REC-CITIZENSHIP     PIC X(01).                               
008100     05  SID-REC-DATE-ADDED      PIC 9(14).                               
008200     05  FILLER                  PIC X(04).                               
008300*                                                                         
008400*    VISTA CRUDA DEL REGISTRO, PARA VOLCADO EN CASO DE ERROR              
008500*    DE LECTURA/GRABACION (VER 9110-LEER-FILA-I).                         
008600 01  SID-REG-RAW REDEFINES SID-REG-SAID-RECORD PIC X(46).                 
008700*                                                                         
008800 WORKING-STORAGE SECTION.                                                 
008900*=================================*                                       
009000 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
009100*                                                                         
009200*----------- ARCHIVOS --------------------------------------------        
009300 77  FS-SAIDMAST             PIC XX         VALUE SPACES.                 
009400 77  WS-STATUS-FIN           PIC X.                                       
009500     88  WS-FIN-LECTURA                     VALUE 'Y'.                    
009600     88  WS-NO-FIN-LECTURA                  VALUE 'N'.                    
009700*                                                                         
009800*----------- LIMITES / CONTADORES --------------------------------        
009900 77  WS-MAX-REG              PIC 9(03) COMP VALUE 200.                    
010000 77  WS-TABLE-COUNT          PIC 9(03) COMP VALUE ZEROS.                  
010100 77  WS-IND1                 PIC 9(03) COMP VALUE ZEROS.                  
010200 77  WS-IND2                 PIC 9(03) COMP VALUE ZEROS.                  
010300 77  WS-IND-LIMIT             PIC 9(03) COMP VALUE ZEROS.                 
010400 77  WS-MAX-RECORD-ID        PIC 9(09) COMP-3 VALUE ZEROS.                
010500*                                                                         
010600*----------- SWITCHES DE BUSQUEDA --------------------------------        
010700 77  WS-DUP-SW               PIC X          VALUE 'N'.                    
010800     88  WS-DUP-FOUND                       VALUE 'Y'.                    
010900     88  WS-DUP-NOT-FOUND                   VALUE 'N'.                    
011000 77  WS-DEL-SW               PIC X          VALUE 'N'.                    
011100     88  WS-DEL-FOUND                       VALUE 'Y'.                    
011200     88  WS-DEL-NOT-FOUND                   VALUE 'N'.                    
011300 77  WS-EXISTS-SW            PIC X          VALUE 'N'.                    
011400     88  WS-EXISTS-FOUND                    VALUE 'Y'.                    
011500     88  WS-EXISTS-NOT-FOUND                VALUE 'N'.                    
011600*                                                                         
011700*---- TABLA EN MEMORIA DEL MAESTRO (REDEFINE POR SUBINDICE) ------        
011800*    SID-TAB-YY (P-0820) SE REVISA AL CARGAR LA TABLA EN                  
011900*    9110-LEER-FILA-I - VER VOLCADO DE DIAGNOSTICO ALLI.                  
012000 01  SID-TABLE-AREA.                                                      
012100     05  SID-TABLE-ENTRY OCCURS 200 TIMES.                                
012200         10  SID-TAB-RECORD-ID    PIC 9(09) COMP-3.                       
012300         10  SID-TAB-ID-NUMBER    PIC X(13).                              
012400         10  SID-TAB-ID-PARTS REDEFINES SID-TAB-ID-NUMBER.                
012500             15  SID-TAB-YY          PIC 9(02).                           
012600             15  FILLER              PIC X(11).                           
012700         10  SID-TAB-BIRTH-DATE   PIC 9(08).                              
012800         10  SID-TAB-GENDER       PIC X(01).                              
012900         10  SID-TAB-CITIZENSHIP  PIC X(01).                              
013000         10  SID-TAB-DATE-ADDED   PIC 9(14).                              
013100*                                                                         
013200*    AREA DE INTERCAMBIO PARA LA BURBUJA (LAYOUT DE UNA FILA)             
013300 01  WS-SWAP-ENTRY.                                                       
013400     05  WS-SWAP-RECORD-ID       PIC 9(09) COMP-3.                        
013500     05  WS-SWAP-ID-NUMBER       PIC X(13).                               
013600     05  WS-SWAP-BIRTH-DATE      PIC 9(08).                               
013700     05  WS-SWAP-GENDER          PIC X(01).                               
013800     05  WS-SWAP-CITIZENSHIP     PIC X(01).                               
013900     05  WS-SWAP-DATE-ADDED      PIC 9(14).                               
014000*                                                                         
014100*    VISTA CRUDA DE LA FILA DE INTERCAMBIO, PARA VOLCADO EN               
014200*    CASO DE DETECTARSE UNA FILA DANADA DURANTE LA BURBUJA.               
014300 01  WS-SWAP-BYTES REDEFINES WS-SWAP-ENTRY PIC X(46).                     
014400*                                                                         
014500 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.        
014600*                                                                         
014700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
014800 LINKAGE SECTION.                                                         
014900*                                                                         
015000*    LAYOUT DE COMUNICACION SAIDBAT <-> SAIDDB                            
015100*    KC-SAID.LK-SAIDDB-AREA                                               
015200 01  LK-SAIDDB-AREA.                                                      
015300     05  LK-OPERATION-CODE       PIC X(01).                               
015400         88  LK-OP-INIT                    VALUE '1'.                     
015500         88  LK-OP-ADD                     VALUE '2'.                     
015600         88  LK-OP-GET-ALL                 VALUE '3'.                     
015700         88  LK-OP-GET-SORTED              VALUE '4'.                     
015800         88  LK-OP-DELETE                  VALUE '5'.                     
015900         88  LK-OP-EXISTS                  VALUE '6'.                     
016000     05  LK-RESULT-CODE          PIC X(01).                               
016100         88  LK-RESULT-OK                  VALUE 'K'.                     
016200         88  LK-RESULT-DUPLICATE           VALUE 'D'.                     
016300         88  LK-RESULT-NOT-FOUND           VALUE 'N'.                     
016400         88  LK-RESULT-ERROR                VALUE 'E'.                    
016500     05  LK-REQUEST-ID-NUMBER    PIC X(13).                               
016600     05  LK-REQUEST-BIRTH-DATE   PIC 9(08).                               
016700     05  LK-REQUEST-GENDER       PIC X(01).                               
016800     05  LK-REQUEST-CITIZENSHIP  PIC X(01).                               
016900     05  LK-REQUEST-DATE-ADDED   PIC 9(14).                               
017000     05  LK-EXISTS-FLAG          PIC X(01).                               
017100         88  LK-EXISTS-YES                 VALUE 'Y'.                     
017200         88  LK-EXISTS-NO                  VALUE 'N'.                     
017300     05  LK-RESULT-COUNT         PIC 9(03).                               
017400     05  LK-RESULT-LIST OCCURS 200 TIMES.                                 
017500         10  LK-LIST-ID-NUMBER      PIC X(13).                            
017600         10  LK-LIST-BIRTH-DATE     PIC 9(08).                            
017700         10  LK-LIST-GENDER         PIC X(01).                            
017800         10  LK-LIST-CITIZENSHIP    PIC X(01).                            
017900*                                                                         
018000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
018100 PROCEDURE DIVISION USING LK-SAIDDB-AREA.                                 
018200*                                                                         
018300 MAIN-PROGRAM-I.                                                          
018400*                                                                         
018500     MOVE 'K' TO LK-RESULT-CODE                                           
018600     EVALUATE TRUE                                                        
018700         WHEN LK-OP-INIT                                                  
018800             PERFORM 1000-INIT-I       THRU 1000-INIT-F                   
018900         WHEN LK-OP-ADD                                                   
019000             PERFORM 2000-ADD-I        THRU 2000-ADD-F                    
019100         WHEN LK-OP-GET-ALL                                               
019200             PERFORM 3000-GET-ALL-I    THRU 3000-GET-ALL-F                
019300         WHEN LK-OP-GET-SORTED                                            
019400             PERFORM 4000-GET-SORTED-I THRU 4000-GET-SORTED-F             
019500         WHEN LK-OP-DELETE                                                
019600             PERFORM 5000-DELETE-I     THRU 5000-DELETE-F                 
019700         WHEN LK-OP-EXISTS                                                
019800             PERFORM 6000-EXISTS-I     THRU 6000-EXISTS-F                 
019900         WHEN OTHER                                                       
020000             MOVE 'E' TO LK-RESULT-CODE                                   
020100     END-EVALUATE.                                                        
020200*                                                                         
020300 MAIN-PROGRAM-F. GOBACK.                                                  
020400*                                                                         
020500*                                                                         
020600*---- INIT: CREA SAIDMAST SI TODAVIA NO EXISTE -------------------        
020700 1000-INIT-I.                                                             
020800*                                                                         
020900     OPEN INPUT SAIDMAST                                                  
021000     IF FS-SAIDMAST = '35'                                                
021100        OPEN OUTPUT SAIDMAST                                              
021200        CLOSE SAIDMAST                                                    
021300     ELSE                                                                 
021400        CLOSE SAIDMAST                                                    
021500     END-IF.                                                              
021600*                                                                         
021700 1000-INIT-F. EXIT.                                                       
021800*                                                                         
021900*                                                                         
022000*---- ADD: ALTA CON CONTROL DE DUPLICADOS ------------------------        
022100 2000-ADD-I.                                                              
022200*                                                                         
022300     PERFORM 9100-CARGAR-TABLA-I     THRU 9100-CARGAR-TABLA-F             
022400     PERFORM 2050-BUSCAR-DUP-I       THRU 2050-BUSCAR-DUP-F               
022500*                                                                         
022600     IF WS-DUP-FOUND                                                      
022700        MOVE 'D' TO LK-RESULT-CODE                                        
022800     ELSE                                                                 
022900        IF WS-TABLE-COUNT < WS-MAX-REG                                    
023000           ADD 1 TO WS-MAX-RECORD-ID                                      
023100           ADD 1 TO WS-TABLE-COUNT                                        
023200           MOVE WS-MAX-RECORD-ID     TO SID-TAB-RECORD-ID                 
023300                                        (WS-TABLE-COUNT)                  
023400           MOVE LK-REQUEST-ID-NUMBER TO SID-TAB-ID-NUMBER                 
023500                                        (WS-TABLE-COUNT)                  
023600           MOVE LK-REQUEST-BIRTH-DATE TO SID-TAB-BIRTH-DATE               
023700                                        (WS-TABLE-COUNT)                  
023800           MOVE LK-REQUEST-GENDER    TO SID-TAB-GENDER                    
023900                                        (WS-TABLE-COUNT)                  
024000           MOVE LK-REQUEST-CITIZENSHIP TO SID-TAB-CITIZENSHIP             
024100                                        (WS-TABLE-COUNT)                  
024200           MOVE LK-REQUEST-DATE-ADDED TO SID-TAB-DATE-ADDED               
024300                                        (WS-TABLE-COUNT)                  
024400           PERFORM 9200-GRABAR-TABLA-I THRU 9200-GRABAR-TABLA-F           
024500           MOVE 'K' TO LK-RESULT-CODE                                     
024600        ELSE                                                              
024700           MOVE 'E' TO LK-RESULT-CODE                                     
024800        END-IF                                                            
024900     END-IF.                                                              
025000*                                                                         
025100 2000-ADD-F. EXIT.                                                        
025200*                                                                         
025300*                                                                         
025400*---- BARRIDO POR ID-NUMBER PARA DUPLICADOS ----------------------        
025500 2050-BUSCAR-DUP-I.                                                       
025600*                                                                         
025700     SET WS-DUP-NOT-FOUND TO TRUE                                         
025800     MOVE WS-TABLE-COUNT TO WS-IND-LIMIT                                  
025900     MOVE 1 TO WS-IND1                                                    
026000     PERFORM 2060-COMPARAR-DUP-I THRU 2060-COMPARAR-DUP-F                 
026100             UNTIL WS-IND1 > WS-IND-LIMIT.                                
026200*                                                                         
026300 2050-BUSCAR-DUP-F. EXIT.                                                 
026400*                                                                         
026500 2060-COMPARAR-DUP-I.                                                     
026600*                                                                         
026700     IF SID-TAB-ID-NUMBER (WS-IND1) = LK-REQUEST-ID-NUMBER                
026800        SET WS-DUP-FOUND TO TRUE                                          
026900        MOVE WS-IND-LIMIT TO WS-IND1                                      
027000     END-IF                                                               
027100     ADD 1 TO WS-IND1.                                                    
027200*                                                                         
027300 2060-COMPARAR-DUP-F. EXIT.                                               
027400*                                                                         
027500*                                                                         
027600*---- GET-ALL: LISTADO EN ORDEN DE ARCHIVO -----------------------        
027700 3000-GET-ALL-I.                                                          
027800*                                                                         
027900     PERFORM 9100-CARGAR-TABLA-I THRU 9100-CARGAR-TABLA-F                 
028000     PERFORM 3100-COPIAR-SALIDA-I THRU 3100-COPIAR-SALIDA-F               
028100     MOVE WS-TABLE-COUNT TO LK-RESULT-COUNT.                              
028200*                                                                         
028300 3000-GET-ALL-F. EXIT.                                                    
028400*                                                                         
028500 3100-COPIAR-SALIDA-I.                                                    
028600*                                                                         
028700     MOVE 1 TO WS-IND1                                                    
028800     PERFORM 3110-COPIAR-FILA-I THRU 3110-COPIAR-FILA-F                   
028900             UNTIL WS-IND1 > WS-TABLE-COUNT.                              
029000*                                                                         
029100 3100-COPIAR-SALIDA-F. EXIT.                                              
029200*                                                                         
029300 3110-COPIAR-FILA-I.                                                      
029400*                                                                         
029500     MOVE SID-TAB-ID-NUMBER   (WS-IND1) TO LK-LIST-ID-NUMBER              
029600                                            (WS-IND1)                     
029700     MOVE SID-TAB-BIRTH-DATE  (WS-IND1) TO LK-LIST-BIRTH-DATE             
029800                                            (WS-IND1)                     
029900     MOVE SID-TAB-GENDER      (WS-IND1) TO LK-LIST-GENDER                 
030000                                            (WS-IND1)                     
030100     MOVE SID-TAB-CITIZENSHIP (WS-IND1) TO LK-LIST-CITIZENSHIP            
030200                                            (WS-IND1)                     
030300     ADD 1 TO WS-IND1.                                                    
030400*                                                                         
030500 3110-COPIAR-FILA-F. EXIT.                                                
030600*                                                                         
030700*                                                                         
030800*---- GET-ALL-SORTED-BY-AGE: BURBUJA ASCENDENTE POR FECHA --------        
030900*    DE NACIMIENTO (MAS ANTIGUA PRIMERO) - VER P-0447-G.                  
031000 4000-GET-SORTED-I.                                                       
031100*                                                                         
031200     PERFORM 9100-CARGAR-TABLA-I  THRU 9100-CARGAR-TABLA-F                
031300     PERFORM 4100-ORDENAR-I       THRU 4100-ORDENAR-F                     
031400     PERFORM 3100-COPIAR-SALIDA-I THRU 3100-COPIAR-SALIDA-F               
031500     MOVE WS-TABLE-COUNT TO LK-RESULT-COUNT.                              
031600*                                                                         
031700 4000-GET-SORTED-F. EXIT.                                                 
031800*                                                                         
031900 4100-ORDENAR-I.                                                          
032000*                                                                         
032100     IF WS-TABLE-COUNT > 1                                                
032200        MOVE 1 TO WS-IND1                                                 
032300        PERFORM 4200-PASADA-I THRU 4200-PASADA-F                          
032400                UNTIL WS-IND1 >= WS-TABLE-COUNT                           
032500     END-IF.                                                              
032600*                                                                         
032700 4100-ORDENAR-F. EXIT.                                                    
032800*                                                                         
032900 4200-PASADA-I.                                                           
033000*                                                                         
033100     COMPUTE WS-IND-LIMIT = WS-TABLE-COUNT - WS-IND1                      
033200     MOVE 1 TO WS-IND2                                                    
033300     PERFORM 4300-COMPARAR-FILA-I THRU 4300-COMPARAR-FILA-F               
033400             UNTIL WS-IND2 > WS-IND-LIMIT                                 
033500     ADD 1 TO WS-IND1.                                                    
033600*                                                                         
033700 4200-PASADA-F. EXIT.                                                     
033800*                                                                         
033900 4300-COMPARAR-FILA-I.                                                    
034000*                                                                         
034100     IF SID-TAB-BIRTH-DATE (WS-IND2)     NOT NUMERIC OR                   
034200        SID-TAB-BIRTH-DATE (WS-IND2 + 1) NOT NUMERIC                      
034300        MOVE SID-TABLE-ENTRY (WS-IND2) TO WS-SWAP-ENTRY                   
034400        DISPLAY '* SAIDDB - FILA DANADA EN LA BURBUJA = '                 
034500           WS-SWAP-BYTES                                                  
034600     END-IF                                                               
034700     IF SID-TAB-BIRTH-DATE (WS-IND2) >                                    
034800        SID-TAB-BIRTH-DATE (WS-IND2 + 1)                                  
034900        MOVE SID-TABLE-ENTRY (WS-IND2)     TO WS-SWAP-ENTRY               
035000        MOVE SID-TABLE-ENTRY (WS-IND2 + 1) TO SID-TABLE-ENTRY             
035100                                               (WS-IND2)                  
035200        MOVE WS-SWAP-ENTRY                 TO SID-TABLE-ENTRY             
035300                                               (WS-IND2 + 1)              
035400     END-IF                                                               
035500     ADD 1 TO WS-IND2.                                                    
035600*                                                                         
035700 4300-COMPARAR-FILA-F. EXIT.                                              
035800*                                                                         
035900*                                                                         
036000*---- DELETE: BARRIDO + REGRABAR SIN EL REGISTRO -----------------        
036100 5000-DELETE-I.                                                           
036200*                                                                         
036300     PERFORM 9100-CARGAR-TABLA-I THRU 9100-CARGAR-TABLA-F                 
036400     SET WS-DEL-NOT-FOUND TO TRUE                                         
036500     MOVE 1 TO WS-IND1                                                    
036600     PERFORM 5100-BUSCAR-BAJA-I THRU 5100-BUSCAR-BAJA-F                   
036700             UNTIL WS-IND1 > WS-TABLE-COUNT                               
036800                OR WS-DEL-FOUND                                           
036900*                                                                         
037000     IF WS-DEL-FOUND                                                      
037100        PERFORM 5200-CERRAR-HUECO-I THRU 5200-CERRAR-HUECO-F              
037200        SUBTRACT 1 FROM WS-TABLE-COUNT                                    
037300        PERFORM 9200-GRABAR-TABLA-I THRU 9200-GRABAR-TABLA-F              
037400        MOVE 'K' TO LK-RESULT-CODE                                        
037500     ELSE                                                                 
037600        MOVE 'N' TO LK-RESULT-CODE                                        
037700     END-IF.                                                              
037800*                                                                         
037900 5000-DELETE-F. EXIT.                                                     
038000*                                                                         
038100 5100-BUSCAR-BAJA-I.                                                      
038200*                                                                         
038300     IF SID-TAB-ID-NUMBER (WS-IND1) = LK-REQUEST-ID-NUMBER                
038400        SET WS-DEL-FOUND TO TRUE                                          
038500     ELSE                                                                 
038600        ADD 1 TO WS-IND1                                                  
038700     END-IF.                                                              
038800*                                                                         
038900 5100-BUSCAR-BAJA-F. EXIT.                                                
039000*                                                                         
039100*    DESPLAZA HACIA ARRIBA LAS FILAS POSTERIORES A LA BORRADA             
039200 5200-CERRAR-HUECO-I.                                                     
039300*                                                                         
039400     PERFORM 5210-MOVER-FILA-I THRU 5210-MOVER-FILA-F                     
039500             UNTIL WS-IND1 >= WS-TABLE-COUNT.                             
039600*                                                                         
039700 5200-CERRAR-HUECO-F. EXIT.                                               
039800*                                                                         
039900 5210-MOVER-FILA-I.                                                       
040000*                                                                         
040100     MOVE SID-TABLE-ENTRY (WS-IND1 + 1) TO SID-TABLE-ENTRY                
040200                                            (WS-IND1)                     
040300     ADD 1 TO WS-IND1.                                                    
040400*                                                                         
040500 5210-MOVER-FILA-F. EXIT.                                                 
040600*                                                                         
040700*                                                                         
040800*---- EXISTS: BARRIDO DE SOLA LECTURA ----------------------------        
040900 6000-EXISTS-I.                                                           
041000*                                                                         
041100     PERFORM 9100-CARGAR-TABLA-I THRU 9100-CARGAR-TABLA-F                 
041200     SET WS-EXISTS-NOT-FOUND TO TRUE                                      
041300     MOVE WS-TABLE-COUNT TO WS-IND-LIMIT                                  
041400     MOVE 1 TO WS-IND1                                                    
041500     PERFORM 6100-COMPARAR-EX-I THRU 6100-COMPARAR-EX-F                   
041600             UNTIL WS-IND1 > WS-IND-LIMIT                                 
041700*                                                                         
041800     IF WS-EXISTS-FOUND                                                   
041900        SET LK-EXISTS-YES TO TRUE                                         
042000     ELSE                                                                 
042100        SET LK-EXISTS-NO TO TRUE                                          
042200     END-IF.                                                              
042300*                                                                         
042400 6000-EXISTS-F. EXIT.                                                     
042500*                                                                         
042600 6100-COMPARAR-EX-I.                                                      
042700*                                                                         
042800     IF SID-TAB-ID-NUMBER (WS-IND1) = LK-REQUEST-ID-NUMBER                
042900        SET WS-EXISTS-FOUND TO TRUE                                       
043000        MOVE WS-IND-LIMIT TO WS-IND1                                      
043100     END-IF                                                               
043200     ADD 1 TO WS-IND1.                                                    
043300*                                                                         
043400 6100-COMPARAR-EX-F. EXIT.                                                
043500*                                                                         
043600*                                                                         
043700*---- UTILITARIA: CARGA EL MAESTRO COMPLETO A LA TABLA -----------        
043800 9100-CARGAR-TABLA-I.                                                     
043900*                                                                         
044000     MOVE ZEROS TO WS-TABLE-COUNT                                         
044100     MOVE ZEROS TO WS-MAX-RECORD-ID                                       
044200     OPEN INPUT SAIDMAST                                                  
044300     SET WS-NO-FIN-LECTURA TO TRUE                                        
044400     PERFORM 9110-LEER-FILA-I THRU 9110-LEER-FILA-F                       
044500             UNTIL WS-FIN-LECTURA                                         
044600     CLOSE SAIDMAST.                                                      
044700*                                                                         
044800 9100-CARGAR-TABLA-F. EXIT.                                               
044900*                                                                         
045000 9110-LEER-FILA-I.                                                        
045100*                                                                         
045200     READ SAIDMAST INTO SID-TABLE-ENTRY (WS-TABLE-COUNT + 1)              
045300     EVALUATE FS-SAIDMAST                                                 
045400         WHEN '00'                                                        
045500             ADD 1 TO WS-TABLE-COUNT                                      
045600             IF SID-TAB-YY (WS-TABLE-COUNT) NOT NUMERIC                   
045700                DISPLAY '* SAIDDB - ANO NO NUMERICO EN REG='              
045800                   SID-TAB-RECORD-ID (WS-TABLE-COUNT)                     
045900                DISPLAY '* SAIDDB - ID CRUDO DEL MAESTRO = '              
046000                   SID-TAB-ID-NUMBER (WS-TABLE-COUNT)                     
046100             END-IF                                                       
046200             IF SID-TAB-RECORD-ID (WS-TABLE-COUNT) >                      
046300                WS-MAX-RECORD-ID                                          
046400                MOVE SID-TAB-RECORD-ID (WS-TABLE-COUNT)                   
046500                  TO WS-MAX-RECORD-ID                                     
046600             END-IF                                                       
046700         WHEN '10'                                                        
046800             SET WS-FIN-LECTURA TO TRUE                                   
046900         WHEN OTHER                                                       
047000             DISPLAY '* ERROR EN LECTURA SAIDMAST = ' FS-SAIDMAST         
047100             DISPLAY '* REGISTRO CRUDO           = ' SID-REG-RAW          
047200             SET WS-FIN-LECTURA TO TRUE                                   
047300     END-EVALUATE.                                                        
047400*                                                                         
047500 9110-LEER-FILA-F. EXIT.                                                  
047600*                                                                         
047700*                                                                         
047800*---- UTILITARIA: REGRABA EL MAESTRO COMPLETO DESDE LA TABLA -----        
047900 9200-GRABAR-TABLA-I.                                                     
048000*                                                                         
048100     OPEN OUTPUT SAIDMAST                                                 
048200     MOVE 1 TO WS-IND1                                                    
048300     PERFORM 9210-ESCRIBIR-FILA-I THRU 9210-ESCRIBIR-FILA-F               
048400             UNTIL WS-IND1 > WS-TABLE-COUNT                               
048500     CLOSE SAIDMAST.                                                      
048600*                                                                         
048700 9200-GRABAR-TABLA-F. EXIT.                                               
048800*                                                                         
048900 9210-ESCRIBIR-FILA-I.                                                    
049000*                                                                         
049100     WRITE SID-REG-SAID-RECORD FROM SID-TABLE-ENTRY (WS-IND1)             
049200     ADD 1 TO WS-IND1.                                                    
049300*                                                                         
049400 9210-ESCRIBIR-FILA-F. EXIT.                                              
