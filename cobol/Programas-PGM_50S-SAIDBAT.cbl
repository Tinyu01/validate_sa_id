000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SAIDBAT.                                                     
000300 AUTHOR. R VAN DER MERWE.                                                 
000400 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS.                     
000500 DATE-WRITTEN. 04/10/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800*                                                                         
000900****************************************************************          
001000*    PROGRAM.....: SAIDBAT                                                
001100*    OBJETIVO....: PROGRAMA PRINCIPAL DEL LOTE DE VALIDACION DE           
001200*                  NUMEROS DE IDENTIFICACION SUDAFRICANOS - LEE           
001300*                  EL ARCHIVO DE ENTRADA, LLAMA A SAIDVAL PARA            
001400*                  VALIDAR CADA NUMERO, A SAIDDEC PARA                    
001500*                  DESCOMPONERLO, Y A SAIDDB PARA GRABARLO EN             
001600*                  EL MAESTRO - EMITE EL LISTADO DE RESULTADOS            
001700*                  Y EL LISTADO ORDENADO POR EDAD.                        
001800*    LLAMA A.....: SAIDVAL, SAIDDEC, SAIDDB.                              
001900*    OBS.........: NO HACE COMMIT/ROLLBACK - EL MAESTRO ES UN             
002000*                  ARCHIVO SECUENCIAL PROPIEDAD EXCLUSIVA DE              
002100*                  SAIDDB.                                                
002200****************************************************************          
002300*----------------------------------------------------------------         
002400*    CHANGE LOG                                                           
002500*----------------------------------------------------------------         
002600*    DATE       INIT  REQ/TKT    DESCRIPTION                              
002700*    ---------  ----  ---------  --------------------------------         
002800*    91/04/10   RVDM  P-0447-H   ORIGINAL PROGRAM, SOBRE LA BASE          
002900*                                DE PROGM08A (LECTURA/VALIDACION)         
003000*                                Y PGMIMCAF (IMPRESION PAGINADA).         
003100*    91/05/22   RVDM  P-0447-I   AGREGADO EL LISTADO ORDENADO             
003200*                                POR EDAD AL FINAL DEL LOTE.              
003300*    93/07/14   PMD   P-0559     CONFIRMADA LA COLUMNA ADD-RESULT         
003400*                                EN BLANCO CUANDO EL REGISTRO ES          
003500*                                INVALIDO (NO SE INTENTA EL ALTA).        
003600*    96/01/30   PMD   P-0688     LINKAGE AMPLIADA EN SAIDVAL Y            
003700*                                SAIDDEC - AJUSTADOS LOS AREAS            
003800*                                DE COMUNICACION EN ESTE PROGRAMA.        
003900*    98/08/11   TNKZ  P-0740-Y2K FECHA DE PROCESO (ACCEPT ... FROM        
004000*                                DATE) AMPLIADA A CUATRO DIGITOS          
004100*                                DE ANO PARA EL ROLLOVER DE SIGLO.        
004200*    99/02/19   TNKZ  P-0740-Y2K SE PASA WS-ANO-PROCESO-4 (NO             
004300*                                DOS DIGITOS) A SAIDDEC PARA LA           
004400*                                REGLA DE EDAD - VER SU P-0740-Y2K        
004500*    01/06/14   PMD   P-0803     TOTALES AMPLIADOS DE 999 A 9999          
004600*                                REGISTROS POR CORRIDA.                   
004700*----------------------------------------------------------------         
004800*                                                                         
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200*                                                                         
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500*                                                                         
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT ENTRADA ASSIGN DDENTRA                                        
005900     FILE STATUS IS FS-ENT.                                               
006000*                                                                         
006100     SELECT LISTADO ASSIGN DDLISTA                                        
006200     FILE STATUS IS FS-LISTADO.                                           
006300*                                                                         
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*                                                                         
006800 FD  ENTRADA                                                              
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     RECORDING MODE IS F.                                                 
007100 01  REG-ENTRADA          PIC X(13).                                      
007200*                                                                         
007300 FD  LISTADO                                                              
007400     BLOCK CONTAINS 0 RECORDS                                             
007500     RECORDING MODE IS F.                                                 
007600 01  REG-SALIDA           PIC X(132).                                     
007700*                                                                         
007800 WORKING-STORAGE SECTION.                                                 
007900*=================================*                                       
008000 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
008100*                                                                         
008200*----------- ARCHIVOS --------------------------------------------        
008300 77  FS-ENT                  PIC XX        VALUE SPACES.                  
008400 77  FS-LISTADO              PIC XX        VALUE SPACES.                  
008500*                                                                         
008600 77  WS-STATUS-FIN           PIC X.                                       
008700     88  WS-FIN-LECTURA                    VALUE 'Y'.                     
008800     88  WS-NO-FIN-LECTURA                 VALUE 'N'.                     
008900*                                                                         
009000*----------- FECHA DE PROCESO ------------------------------------        
009100 01  WS-FECHA-SISTEMA.                                                    
009200     05  WS-FS-CCYY             PIC 9(04).                                
009300     05  WS-FS-MM               PIC 9(02).                                
009400     05  WS-FS-DD               PIC 9(02).                                
009500*                                                                         
009600*    VISTA NUMERICA UNICA DE LA FECHA DE PROCESO, PARA COMPARAR           
009700*    CONTRA UNA FECHA DE NACIMIENTO SIN DESARMAR CAMPOS                   
009800 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA                        
009900                                  PIC 9(08).                              
010000*                                                                         
010100 01  WS-HORA-SISTEMA.                                                     
010200     05  WS-HS-HH               PIC 9(02).                                
010300     05  WS-HS-MI               PIC 9(02).                                
010400     05  WS-HS-SS               PIC 9(02).                                
010500     05  WS-HS-CENT             PIC 9(02).                                
010600*                                                                         
010700 01  WS-RUN-DATETIME-EDIT    PIC 9(14) VALUE ZEROS.                       
010800 01  WS-RUN-DATETIME-R REDEFINES WS-RUN-DATETIME-EDIT.                    
010900     05  WS-RD-CCYY              PIC 9(04).                               
011000     05  WS-RD-MM                PIC 9(02).                               
011100     05  WS-RD-DD                PIC 9(02).                               
011200     05  WS-RD-HH                PIC 9(02).                               
011300     05  WS-RD-MI                PIC 9(02).                               
011400     05  WS-RD-SS                PIC 9(02).                               
011500*                                                                         
011600*----------- ACUMULADORES ----------------------------------------        
011700 77  WS-CANT-LEIDOS          PIC 9(04) COMP VALUE ZEROS.                  
011800 77  WS-CANT-VALIDOS         PIC 9(04) COMP VALUE ZEROS.                  
011900 77  WS-CANT-INVALIDOS       PIC 9(04) COMP VALUE ZEROS.                  
012000 77  WS-CANT-AGREGADOS       PIC 9(04) COMP VALUE ZEROS.                  
012100 77  WS-CANT-DUPLICADOS      PIC 9(04) COMP VALUE ZEROS.                  
012200*                                                                         
012300 77  WS-CANT-LEIDOS-IMP      PIC ZZZ9.                                    
012400 77  WS-CANT-VALIDOS-IMP     PIC ZZZ9.                                    
012500 77  WS-CANT-INVALIDOS-IMP   PIC ZZZ9.                                    
012600 77  WS-CANT-AGREGADOS-IMP   PIC ZZZ9.                                    
012700 77  WS-CANT-DUPLICADOS-IMP  PIC ZZZ9.                                    
012800*                                                                         
012900*----------- PAGINACION DEL LISTADO ------------------------------        
013000 77  WS-CUENTA-LINEA          PIC 9(02) COMP VALUE ZEROS.                 
013100 77  WS-CUENTA-PAGINA         PIC 9(02) COMP VALUE 01.                    
013200 77  WS-PAG-IMP               PIC Z9.                                     
013300*                                                                         
013400*----------- SUBINDICE DEL LISTADO POR EDAD ----------------------        
013500 77  WS-IND-EDAD               PIC 9(03) COMP VALUE ZEROS.                
013600*                                                                         
013700*---- COPY EN LINEA - AREA DE COMUNICACION CON SAIDVAL -----------        
013800 01  WS-LK-SAIDVAL-AREA.                                                  
013900     05  WS-VAL-ID-NUMBER        PIC X(13).                               
014000     05  WS-VAL-CURRENT-YY       PIC 9(02).                               
014100     05  WS-VAL-SWITCH           PIC X(01).                               
014200         88  WS-VAL-VALID                  VALUE 'Y'.                     
014300         88  WS-VAL-NOT-VALID               VALUE 'N'.                    
014400     05  WS-VAL-REASON-CODE      PIC X(20).                               
014500     05  FILLER                  PIC X(11).                               
014600*                                                                         
014700*---- COPY EN LINEA - AREA DE COMUNICACION CON SAIDDEC -----------        
014800 01  WS-LK-SAIDDEC-AREA.                                                  
014900     05  WS-DEC-ID-NUMBER        PIC X(13).                               
015000     05  WS-DEC-CURRENT-YY       PIC 9(02).                               
015100     05  WS-DEC-CURRENT-CCYY     PIC 9(04).                               
015200     05  WS-DEC-RUN-DATETIME     PIC 9(14).                               
015300     05  WS-DEC-BIRTH-DATE       PIC 9(08).                               
015400     05  WS-DEC-GENDER           PIC X(01).                               
015500     05  WS-DEC-CITIZENSHIP      PIC X(01).                               
015600     05  WS-DEC-DATE-ADDED       PIC 9(14).                               
015700     05  WS-DEC-AGE              PIC 9(03).                               
015800     05  WS-DEC-GENDER-DESC      PIC X(10).                               
015900     05  WS-DEC-CITIZEN-STATUS   PIC X(18).                               
016000     05  WS-DEC-BIRTH-DATE-PRT   PIC X(10).                               
016100     05  FILLER                  PIC X(08).                               
016200*                                                                         
016300*---- COPY EN LINEA - AREA DE COMUNICACION CON SAIDDB ------------        
016400 01  WS-LK-SAIDDB-AREA.                                                   
016500     05  WS-DB-OPERATION-CODE    PIC X(01).                               
016600         88  WS-DB-OP-INIT                 VALUE '1'.                     
016700         88  WS-DB-OP-ADD                  VALUE '2'.                     
016800         88  WS-DB-OP-GET-ALL               VALUE '3'.                    
016900         88  WS-DB-OP-GET-SORTED            VALUE '4'.                    
017000         88  WS-DB-OP-DELETE                VALUE '5'.                    
017100         88  WS-DB-OP-EXISTS                VALUE '6'.                    
017200     05  WS-DB-RESULT-CODE       PIC X(01).                               
017300         88  WS-DB-RESULT-OK                VALUE 'K'.                    
017400         88  WS-DB-RESULT-DUP                VALUE 'D'.                   
017500         88  WS-DB-RESULT-NOTFND             VALUE 'N'.                   
017600         88  WS-DB-RESULT-ERR                VALUE 'E'.                   
017700     05  WS-DB-REQUEST-ID-NUMBER PIC X(13).                               
017800     05  WS-DB-REQUEST-BIRTH-DATE PIC 9(08).                              
017900     05  WS-DB-REQUEST-GENDER    PIC X(01).                               
018000     05  WS-DB-REQUEST-CITIZENSHIP PIC X(01).                             
018100     05  WS-DB-REQUEST-DATE-ADDED PIC 9(14).                              
018200     05  WS-DB-EXISTS-FLAG       PIC X(01).                               
018300     05  WS-DB-RESULT-COUNT      PIC 9(03).                               
018400     05  WS-DB-RESULT-LIST OCCURS 200 TIMES.                              
018500         10  WS-DB-LIST-ID-NUMBER   PIC X(13).                            
018600         10  WS-DB-LIST-BIRTH-DATE  PIC 9(08).                            
018700         10  WS-DB-LIST-GENDER      PIC X(01).                            
018800         10  WS-DB-LIST-CITIZENSHIP PIC X(01).                            
018900*                                                                         
019000*---- LINEA DE DETALLE DEL LISTADO DE VALIDACION -----------------        
019100 01  WS-REG-DETALLE.                                                      
019200     03  WS-DET-ID-NUMBER        PIC X(13)      VALUE SPACES.             
019300     03  FILLER                  PIC X(01)      VALUE SPACES.             
019400     03  WS-DET-STATUS           PIC X(10)      VALUE SPACES.             
019500     03  FILLER                  PIC X(01)      VALUE SPACES.             
019600     03  WS-DET-REASON           PIC X(20)      VALUE SPACES.             
019700     03  FILLER                  PIC X(01)      VALUE SPACES.             
019800     03  WS-DET-ADD-RESULT       PIC X(10)      VALUE SPACES.             
019900     03  FILLER                  PIC X(76)      VALUE SPACES.             
020000*                                                                         
020100*    VISTA CRUDA DE LA LINEA DE DETALLE, PARA EL DISPLAY DE               
020200*    DIAGNOSTICO SI WRITE LISTADO FALLA A MITAD DE PAGINA                 
020300 01  WS-REG-DETALLE-R REDEFINES WS-REG-DETALLE PIC X(132).                
020400*                                                                         
020500*---- LINEA DEL LISTADO ORDENADO POR EDAD ------------------------        
020600 01  WS-REG-EDAD.                                                         
020700     03  WS-EDA-ID-NUMBER        PIC X(13)      VALUE SPACES.             
020800     03  FILLER                  PIC X(01)      VALUE SPACES.             
020900     03  WS-EDA-BIRTH-DATE       PIC X(10)      VALUE SPACES.             
021000     03  FILLER                  PIC X(01)      VALUE SPACES.             
021100     03  WS-EDA-GENDER-DESC      PIC X(10)      VALUE SPACES.             
021200     03  FILLER                  PIC X(01)      VALUE SPACES.             
021300     03  WS-EDA-CITIZEN-STATUS   PIC X(18)      VALUE SPACES.             
021400     03  FILLER                  PIC X(78)      VALUE SPACES.             
021500*                                                                         
021600*---- TITULOS / SEPARADORES DEL LISTADO --------------------------        
021700 01  WS-TITULO-1.                                                         
021800     03  FILLER          PIC X(45)  VALUE SPACES.                         
021900     03  FILLER          PIC X(42)  VALUE                                 
022000         'LOTE VALIDACION NUMEROS DE IDENTIFICACION '.                    
022100     03  FILLER          PIC X(30)  VALUE SPACES.                         
022200     03  FILLER          PIC X(6)   VALUE 'PAG. '.                        
022300     03  WS-TIT-PAG-IMP  PIC Z9.                                          
022400     03  FILLER          PIC X(7)   VALUE SPACES.                         
022500*                                                                         
022600 01  WS-SUBTITULO-DET.                                                    
022700     03  FILLER          PIC X(01)  VALUE '|'.                            
022800     03  FILLER          PIC X(13)  VALUE 'ID-NUMBER    '.                
022900     03  FILLER          PIC X(01)  VALUE '|'.                            
023000     03  FILLER          PIC X(10)  VALUE 'STATUS    '.                   
023100     03  FILLER          PIC X(01)  VALUE '|'.                            
023200     03  FILLER          PIC X(20)  VALUE 'REASON              '.         
023300     03  FILLER          PIC X(01)  VALUE '|'.                            
023400     03  FILLER          PIC X(10)  VALUE 'ADD-RESULT'.                   
023500     03  FILLER          PIC X(01)  VALUE '|'.                            
023600     03  FILLER          PIC X(74)  VALUE SPACES.                         
023700*                                                                         
023800 01  WS-SUBTITULO-EDAD.                                                   
023900     03  FILLER          PIC X(01)  VALUE '|'.                            
024000     03  FILLER          PIC X(13)  VALUE 'ID-NUMBER    '.                
024100     03  FILLER          PIC X(01)  VALUE '|'.                            
024200     03  FILLER          PIC X(10)  VALUE 'BIRTH-DATE'.                   
024300     03  FILLER          PIC X(01)  VALUE '|'.                            
024400     03  FILLER          PIC X(10)  VALUE 'GENDER    '.                   
024500     03  FILLER          PIC X(01)  VALUE '|'.                            
024600     03  FILLER          PIC X(18)  VALUE 'CITIZENSHIP-STATUS'.           
024700     03  FILLER          PIC X(01)  VALUE '|'.                            
024800     03  FILLER          PIC X(76)  VALUE SPACES.                         
024900*                                                                         
025000 01  WS-TOTALES-1.                                                        
025100     03  FILLER          PIC X(20)  VALUE 'TOTAL LEIDOS      : '.         
025200     03  WS-TOT1-IMP     PIC ZZZ9.                                        
025300     03  FILLER          PIC X(108) VALUE SPACES.                         
025400*                                                                         
025500 01  WS-TOTALES-2.                                                        
025600     03  FILLER          PIC X(20)  VALUE 'TOTAL VALIDOS     : '.         
025700     03  WS-TOT2-IMP     PIC ZZZ9.                                        
025800     03  FILLER          PIC X(108) VALUE SPACES.                         
025900*                                                                         
026000 01  WS-TOTALES-3.                                                        
026100     03  FILLER          PIC X(20)  VALUE 'TOTAL INVALIDOS   : '.         
026200     03  WS-TOT3-IMP     PIC ZZZ9.                                        
026300     03  FILLER          PIC X(108) VALUE SPACES.                         
026400*                                                                         
026500 01  WS-TOTALES-4.                                                        
026600     03  FILLER          PIC X(20)  VALUE 'TOTAL AGREGADOS   : '.         
026700     03  WS-TOT4-IMP     PIC ZZZ9.                                        
026800     03  FILLER          PIC X(108) VALUE SPACES.                         
026900*                                                                         
027000 01  WS-TOTALES-5.                                                        
027100     03  FILLER          PIC X(20)  VALUE 'TOTAL DUPLICADOS  : '.         
027200     03  WS-TOT5-IMP     PIC ZZZ9.                                        
027300     03  FILLER          PIC X(108) VALUE SPACES.                         
027400*                                                                         
027500 01  WS-TITULO-EDAD.                                                      
027600     03  FILLER          PIC X(45)  VALUE SPACES.                         
027700     03  FILLER          PIC X(42)  VALUE                                 
027800         'LISTADO ORDENADO POR FECHA DE NACIMIENTO  '.                    
027900     03  FILLER          PIC X(30)  VALUE SPACES.                         
028000     03  FILLER          PIC X(6)   VALUE 'PAG. '.                        
028100     03  WS-TIT2-PAG-IMP PIC Z9.                                          
028200     03  FILLER          PIC X(7)   VALUE SPACES.                         
028300*                                                                         
028400 77  WS-LINE2                PIC X(132)     VALUE ALL '-'.                
028500 77  WS-SEPARATE             PIC X(132)     VALUE SPACES.                 
028600*                                                                         
028700 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.        
028800*                                                                         
028900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
029000 PROCEDURE DIVISION.                                                      
029100*                                                                         
029200 MAIN-PROGRAM-I.                                                          
029300*                                                                         
029400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
029500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
029600             UNTIL WS-FIN-LECTURA                                         
029700     PERFORM 8000-LISTADO-EDAD-I THRU 8000-LISTADO-EDAD-F                 
029800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
029900*                                                                         
030000 MAIN-PROGRAM-F. GOBACK.                                                  
030100*                                                                         
030200*                                                                         
030300*---- APERTURA DE ARCHIVOS E INICIALIZACION DEL MAESTRO ----------        
030400 1000-INICIO-I.                                                           
030500*                                                                         
030600     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD                           
030700     ACCEPT WS-HORA-SISTEMA  FROM TIME                                    
030800     MOVE WS-FS-CCYY TO WS-RD-CCYY                                        
030900     MOVE WS-FS-MM   TO WS-RD-MM                                          
031000     MOVE WS-FS-DD   TO WS-RD-DD                                          
031100     MOVE WS-HS-HH   TO WS-RD-HH                                          
031200     MOVE WS-HS-MI   TO WS-RD-MI                                          
031300     MOVE WS-HS-SS   TO WS-RD-SS                                          
031400*                                                                         
031500     SET WS-NO-FIN-LECTURA TO TRUE                                        
031600     MOVE 99 TO WS-CUENTA-LINEA                                           
031700*                                                                         
031800     OPEN INPUT ENTRADA                                                   
031900     IF FS-ENT IS NOT EQUAL '00'                                          
032000        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT                       
032100        MOVE 9999 TO RETURN-CODE                                          
032200        SET WS-FIN-LECTURA TO TRUE                                        
032300     END-IF                                                               
032400*                                                                         
032500     OPEN OUTPUT LISTADO                                                  
032600     IF FS-LISTADO IS NOT EQUAL '00'                                      
032700        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO                   
032800        MOVE 9999 TO RETURN-CODE                                          
032900        SET WS-FIN-LECTURA TO TRUE                                        
033000     END-IF                                                               
033100*                                                                         
033200     SET WS-DB-OP-INIT TO TRUE                                            
033300     CALL 'SAIDDB' USING WS-LK-SAIDDB-AREA                                
033400*                                                                         
033500     IF NOT WS-FIN-LECTURA                                                
033600        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
033700     END-IF.                                                              
033800*                                                                         
033900 1000-INICIO-F. EXIT.                                                     
034000*                                                                         
034100*                                                                         
034200*---- PROCESO PRINCIPAL: VALIDAR / DESCOMPONER / GRABAR ----------        
034300 2000-PROCESO-I.                                                          
034400*                                                                         
034500     PERFORM 2200-VALIDAR-I  THRU 2200-VALIDAR-F                          
034600     PERFORM 2100-LEER-I     THRU 2100-LEER-F.                            
034700*                                                                         
034800 2000-PROCESO-F. EXIT.                                                    
034900*                                                                         
035000*                                                                         
035100*---- LECTURA DEL ARCHIVO DE ENTRADA -----------------------------        
035200 2100-LEER-I.                                                             
035300*                                                                         
035400     READ ENTRADA INTO WS-VAL-ID-NUMBER                                   
035500     EVALUATE FS-ENT                                                      
035600         WHEN '00'                                                        
035700             ADD 1 TO WS-CANT-LEIDOS                                      
035800         WHEN '10'                                                        
035900             SET WS-FIN-LECTURA TO TRUE                                   
036000         WHEN OTHER                                                       
036100             DISPLAY '*ERROR EN LECTURA ENTRADA = ' FS-ENT                
036200             MOVE 9999 TO RETURN-CODE                                     
036300             SET WS-FIN-LECTURA TO TRUE                                   
036400     END-EVALUATE.                                                        
036500*                                                                         
036600 2100-LEER-F. EXIT.                                                       
036700*                                                                         
036800*                                                                         
036900*---- VALIDA, DESCOMPONE Y GRABA UN NUMERO DE IDENTIFICACION -----        
037000 2200-VALIDAR-I.                                                          
037100*                                                                         
037200     MOVE SPACES TO WS-REG-DETALLE                                        
037300     MOVE WS-VAL-ID-NUMBER   TO WS-DET-ID-NUMBER                          
037400     MOVE WS-FS-CCYY(3:2)    TO WS-VAL-CURRENT-YY                         
037500*                                                                         
037600     CALL 'SAIDVAL' USING WS-LK-SAIDVAL-AREA                              
037700*                                                                         
037800     IF WS-VAL-VALID                                                      
037900        ADD 1 TO WS-CANT-VALIDOS                                          
038000        MOVE 'VALID'   TO WS-DET-STATUS                                   
038100        MOVE SPACES    TO WS-DET-REASON                                   
038200        PERFORM 2300-DESCOMPONER-I THRU 2300-DESCOMPONER-F                
038300        PERFORM 2400-GRABAR-I      THRU 2400-GRABAR-F                     
038400     ELSE                                                                 
038500        ADD 1 TO WS-CANT-INVALIDOS                                        
038600        MOVE 'INVALID' TO WS-DET-STATUS                                   
038700        MOVE WS-VAL-REASON-CODE TO WS-DET-REASON                          
038800        MOVE SPACES    TO WS-DET-ADD-RESULT                               
038900     END-IF                                                               
039000*                                                                         
039100     PERFORM 6000-GRABAR-DETALLE-I THRU 6000-GRABAR-DETALLE-F.            
039200*                                                                         
039300 2200-VALIDAR-F. EXIT.                                                    
039400*                                                                         
039500*                                                                         
039600*---- LLAMA A SAIDDEC PARA DESCOMPONER EL NUMERO VALIDO ----------        
039700 2300-DESCOMPONER-I.                                                      
039800*                                                                         
039900     MOVE WS-VAL-ID-NUMBER    TO WS-DEC-ID-NUMBER                         
040000     MOVE WS-VAL-CURRENT-YY   TO WS-DEC-CURRENT-YY                        
040100     MOVE WS-FS-CCYY          TO WS-DEC-CURRENT-CCYY                      
040200     MOVE WS-RUN-DATETIME-EDIT TO WS-DEC-RUN-DATETIME                     
040300*                                                                         
040400     CALL 'SAIDDEC' USING WS-LK-SAIDDEC-AREA.                             
040500*                                                                         
040600 2300-DESCOMPONER-F. EXIT.                                                
040700*                                                                         
040800*                                                                         
040900*---- LLAMA A SAIDDB PARA GRABAR EL REGISTRO ---------------------        
041000 2400-GRABAR-I.                                                           
041100*                                                                         
041200     SET WS-DB-OP-ADD TO TRUE                                             
041300     MOVE WS-VAL-ID-NUMBER      TO WS-DB-REQUEST-ID-NUMBER                
041400     MOVE WS-DEC-BIRTH-DATE     TO WS-DB-REQUEST-BIRTH-DATE               
041500     MOVE WS-DEC-GENDER         TO WS-DB-REQUEST-GENDER                   
041600     MOVE WS-DEC-CITIZENSHIP    TO WS-DB-REQUEST-CITIZENSHIP              
041700     MOVE WS-DEC-DATE-ADDED     TO WS-DB-REQUEST-DATE-ADDED               
041800*                                                                         
041900     CALL 'SAIDDB' USING WS-LK-SAIDDB-AREA                                
042000*                                                                         
042100     IF WS-DB-RESULT-OK                                                   
042200        ADD 1 TO WS-CANT-AGREGADOS                                        
042300        MOVE 'ADDED'     TO WS-DET-ADD-RESULT                             
042400     ELSE                                                                 
042500        ADD 1 TO WS-CANT-DUPLICADOS                                       
042600        MOVE 'DUPLICATE' TO WS-DET-ADD-RESULT                             
042700     END-IF.                                                              
042800*                                                                         
042900 2400-GRABAR-F. EXIT.                                                     
043000*                                                                         
043100*                                                                         
043200*---- ESCRIBE UNA LINEA DEL LISTADO DE VALIDACION ----------------        
043300 6000-GRABAR-DETALLE-I.                                                   
043400*                                                                         
043500     IF WS-CUENTA-LINEA > 50                                              
043600        PERFORM 6500-IMPRIMIR-TITULOS-I                                   
043700           THRU 6500-IMPRIMIR-TITULOS-F                                   
043800     END-IF                                                               
043900*                                                                         
044000     WRITE REG-SALIDA FROM WS-REG-DETALLE AFTER 1                         
044100     IF FS-LISTADO IS NOT EQUAL '00'                                      
044200        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO                  
044300        MOVE 9999 TO RETURN-CODE                                          
044400     END-IF                                                               
044500     ADD 1 TO WS-CUENTA-LINEA.                                            
044600*                                                                         
044700 6000-GRABAR-DETALLE-F. EXIT.                                             
044800*                                                                         
044900*                                                                         
045000*---- IMPRIME TITULO/SUBTITULO DEL LISTADO DE VALIDACION ---------        
045100 6500-IMPRIMIR-TITULOS-I.                                                 
045200*                                                                         
045300     MOVE WS-CUENTA-PAGINA TO WS-TIT-PAG-IMP                              
045400     ADD 1 TO WS-CUENTA-PAGINA                                            
045500     MOVE 1 TO WS-CUENTA-LINEA                                            
045600*                                                                         
045700     WRITE REG-SALIDA FROM WS-TITULO-1 AFTER PAGE                         
045800     WRITE REG-SALIDA FROM WS-SUBTITULO-DET AFTER 1                       
045900     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.                              
046000*                                                                         
046100 6500-IMPRIMIR-TITULOS-F. EXIT.                                           
046200*                                                                         
046300*                                                                         
046400*---- IMPRIME TITULO/SUBTITULO DEL LISTADO POR EDAD --------------        
046500 6600-IMPRIMIR-TIT-EDAD-I.                                                
046600*                                                                         
046700     MOVE WS-CUENTA-PAGINA TO WS-TIT2-PAG-IMP                             
046800     ADD 1 TO WS-CUENTA-PAGINA                                            
046900     MOVE 1 TO WS-CUENTA-LINEA                                            
047000*                                                                         
047100     WRITE REG-SALIDA FROM WS-TITULO-EDAD AFTER PAGE                      
047200     WRITE REG-SALIDA FROM WS-SUBTITULO-EDAD AFTER 1                      
047300     WRITE REG-SALIDA FROM WS-LINE2 AFTER 1.                              
047400*                                                                         
047500 6600-IMPRIMIR-TIT-EDAD-F. EXIT.                                          
047600*                                                                         
047700*                                                                         
047800*---- LISTADO ORDENADO POR FECHA DE NACIMIENTO -------------------        
047900 8000-LISTADO-EDAD-I.                                                     
048000*                                                                         
048100     SET WS-DB-OP-GET-SORTED TO TRUE                                      
048200     CALL 'SAIDDB' USING WS-LK-SAIDDB-AREA                                
048300*                                                                         
048400     PERFORM 6600-IMPRIMIR-TIT-EDAD-I                                     
048500        THRU 6600-IMPRIMIR-TIT-EDAD-F                                     
048600*                                                                         
048700     MOVE 1 TO WS-IND-EDAD                                                
048800     PERFORM 8100-LISTAR-FILA-I THRU 8100-LISTAR-FILA-F                   
048900             UNTIL WS-IND-EDAD > WS-DB-RESULT-COUNT.                      
049000*                                                                         
049100 8000-LISTADO-EDAD-F. EXIT.                                               
049200*                                                                         
049300 8100-LISTAR-FILA-I.                                                      
049400*                                                                         
049500     MOVE SPACES TO WS-REG-EDAD                                           
049600     MOVE WS-DB-LIST-ID-NUMBER (WS-IND-EDAD) TO WS-EDA-ID-NUMBER          
049700     PERFORM 8110-FORMATEAR-FECHA-I                                       
049800        THRU 8110-FORMATEAR-FECHA-F                                       
049900*                                                                         
050000     IF WS-DB-LIST-GENDER (WS-IND-EDAD) = 'F'                             
050100        MOVE 'Female' TO WS-EDA-GENDER-DESC                               
050200     ELSE                                                                 
050300        MOVE 'Male'   TO WS-EDA-GENDER-DESC                               
050400     END-IF                                                               
050500*                                                                         
050600     IF WS-DB-LIST-CITIZENSHIP (WS-IND-EDAD) = '0'                        
050700        MOVE 'Citizen'            TO WS-EDA-CITIZEN-STATUS                
050800     ELSE                                                                 
050900        MOVE 'Permanent Resident' TO WS-EDA-CITIZEN-STATUS                
051000     END-IF                                                               
051100*                                                                         
051200     IF WS-CUENTA-LINEA > 50                                              
051300        PERFORM 6600-IMPRIMIR-TIT-EDAD-I                                  
051400           THRU 6600-IMPRIMIR-TIT-EDAD-F                                  
051500     END-IF                                                               
051600*                                                                         
051700     WRITE REG-SALIDA FROM WS-REG-EDAD AFTER 1                            
051800     ADD 1 TO WS-CUENTA-LINEA                                             
051900     ADD 1 TO WS-IND-EDAD.                                                
052000*                                                                         
052100 8100-LISTAR-FILA-F. EXIT.                                                
052200*                                                                         
052300*    ARMA LA FECHA DE NACIMIENTO CON GUIONES (CCYY-MM-DD)                 
052400 8110-FORMATEAR-FECHA-I.                                                  
052500*                                                                         
052600     MOVE WS-DB-LIST-BIRTH-DATE (WS-IND-EDAD) (1:4)                       
052700       TO WS-EDA-BIRTH-DATE (1:4)                                         
052800     MOVE '-' TO WS-EDA-BIRTH-DATE (5:1)                                  
052900     MOVE WS-DB-LIST-BIRTH-DATE (WS-IND-EDAD) (5:2)                       
053000       TO WS-EDA-BIRTH-DATE (6:2)                                         
053100     MOVE '-' TO WS-EDA-BIRTH-DATE (8:1)                                  
053200     MOVE WS-DB-LIST-BIRTH-DATE (WS-IND-EDAD) (7:2)                       
053300       TO WS-EDA-BIRTH-DATE (9:2).                                        
053400*                                                                         
053500 8110-FORMATEAR-FECHA-F. EXIT.                                            
053600*                                                                         
053700*                                                                         
053800*---- CIERRE DE ARCHIVOS Y TOTALES DE LA CORRIDA -----------------        
053900 9999-FINAL-I.                                                            
054000*                                                                         
054100     MOVE WS-CANT-LEIDOS     TO WS-TOT1-IMP                               
054200     MOVE WS-CANT-VALIDOS    TO WS-TOT2-IMP                               
054300     MOVE WS-CANT-INVALIDOS  TO WS-TOT3-IMP                               
054400     MOVE WS-CANT-AGREGADOS  TO WS-TOT4-IMP                               
054500     MOVE WS-CANT-DUPLICADOS TO WS-TOT5-IMP                               
054600*                                                                         
054700     MOVE WS-CANT-LEIDOS     TO WS-CANT-LEIDOS-IMP                        
054800     MOVE WS-CANT-VALIDOS    TO WS-CANT-VALIDOS-IMP                       
054900     MOVE WS-CANT-INVALIDOS  TO WS-CANT-INVALIDOS-IMP                     
055000     MOVE WS-CANT-AGREGADOS  TO WS-CANT-AGREGADOS-IMP                     
055100     MOVE WS-CANT-DUPLICADOS TO WS-CANT-DUPLICADOS-IMP                    
055200*                                                                         
055300     WRITE REG-SALIDA FROM WS-SEPARATE  AFTER 1                           
055400     WRITE REG-SALIDA FROM WS-TOTALES-1 AFTER 1                           
055500     WRITE REG-SALIDA FROM WS-TOTALES-2 AFTER 1                           
055600     WRITE REG-SALIDA FROM WS-TOTALES-3 AFTER 1                           
055700     WRITE REG-SALIDA FROM WS-TOTALES-4 AFTER 1                           
055800     WRITE REG-SALIDA FROM WS-TOTALES-5 AFTER 1                           
055900*                                                                         
056000     CLOSE ENTRADA                                                        
056100     IF FS-ENT IS NOT EQUAL '00'                                          
056200        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT                      
056300        MOVE 9999 TO RETURN-CODE                                          
056400     END-IF                                                               
056500*                                                                         
056600     CLOSE LISTADO                                                        
056700     IF FS-LISTADO IS NOT EQUAL '00'                                      
056800        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO                  
056900        MOVE 9999 TO RETURN-CODE                                          
057000     END-IF                                                               
057100*                                                                         
057200     DISPLAY '**********************************************'             
057300     DISPLAY 'TOTAL LEIDOS     : ' WS-CANT-LEIDOS-IMP                     
057400     DISPLAY 'TOTAL VALIDOS    : ' WS-CANT-VALIDOS-IMP                    
057500     DISPLAY 'TOTAL INVALIDOS  : ' WS-CANT-INVALIDOS-IMP                  
057600     DISPLAY 'TOTAL AGREGADOS  : ' WS-CANT-AGREGADOS-IMP                  
057700     DISPLAY 'TOTAL DUPLICADOS : ' WS-CANT-DUPLICADOS-IMP.                
057800*                                                                         
057900 9999-FINAL-F. EXIT.                                                      
