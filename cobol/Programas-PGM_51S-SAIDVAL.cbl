000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SAIDVAL.                                                     
000300 AUTHOR. R VAN DER MERWE.                                                 
000400 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS.                     
000500 DATE-WRITTEN. 03/14/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800*                                                                         
000900****************************************************************          
001000*    PROGRAM.....: SAIDVAL                                                
001100*    OBJETIVO....: VALIDATE A 13-DIGIT SOUTH AFRICAN ID NUMBER            
001200*                  (LENGTH/FORMAT, CALENDAR DATE, CITIZENSHIP             
001300*                  DIGIT, LUHN-VARIANT CHECK DIGIT).                      
001400*    LLAMADO POR.: SAIDBAT (CALL 'SAIDVAL' USING LK-SAIDVAL-AREA)         
001500*    OBS.........: NO FILE I/O OF ITS OWN.  PURE VALIDATION               
001600*                  SUBPROGRAM - STATELESS, RE-ENTRANT.                    
001700****************************************************************          
001800*----------------------------------------------------------------         
001900*    CHANGE LOG                                                           
002000*----------------------------------------------------------------         
002100*    DATE       INIT  REQ/TKT    DESCRIPTION                              
002200*    ---------  ----  ---------  --------------------------------         
002300*    91/03/14   RVDM  P-0447-A   ORIGINAL PROGRAM.                        
002400*    91/03/22   RVDM  P-0447-B   ADDED CITIZENSHIP DIGIT CHECK.           
002500*    91/04/09   RVDM  P-0447-C   ADDED LUHN-VARIANT CHECK DIGIT           
002600*                                ROUTINE - HAND-VERIFIED AGAINST          
002700*                                TWO SAMPLE ID NUMBERS.                   
002800*    92/11/02   TNKZ  P-0512     RENAMED REASON CODES TO MATCH            
002900*                                REGISTRY REPORT LAYOUT.                  
003000*    94/06/17   RVDM  P-0601     CORRECTED FEBRUARY LEAP-YEAR TEST        
003100*                                (WAS TESTING RESOLVED YEAR               
003200*                                BEFORE CENTURY WAS RESOLVED).            
003300*    96/01/30   PMD   P-0688     LINKAGE AREA WIDENED - REASON            
003400*                                CODE FIELD WAS TOO SHORT FOR             
003500*                                'BAD-CITIZENSHIP'.                       
003600*    98/08/11   TNKZ  P-0740-Y2K CENTURY-RESOLUTION RULE REVIEWED         
003700*                                FOR Y2K ROLLOVER - CONFIRMED             
003800*                                NO CHANGE REQUIRED, RULE ALREADY         
003900*                                COMPARES AGAINST RUN-TIME YEAR.          
004000*    99/02/19   TNKZ  P-0740-Y2K RUN-TIME "CURRENT YEAR" IS NOW           
004100*                                SUPPLIED BY THE CALLING BATCH            
004200*                                DRIVER FOR EVERY CALL - NO LOCAL         
004300*                                ACCEPT-FROM-DATE LEFT IN THIS            
004400*                                MODULE.                                  
004500*    01/05/03   PMD   P-0803     DISPLAY OF REJECTED ID NUMBERS           
004600*                                REMOVED FROM THIS MODULE - MOVED         
004700*                                TO THE REPORT PARA IN SAIDBAT.           
004800*    03/11/17   SNM   P-0819     REMOVED THE SPECIAL-NAMES CLASS          
004900*                                TEST AND THE WS-FULL-YEAR-EDIT           
005000*                                REDEFINES - BOTH LEFT OVER FROM          
005100*                                P-0803 AND NO LONGER REFERENCED          
005200*                                ANYWHERE IN THIS MODULE.                 
005300*----------------------------------------------------------------         
005400*                                                                         
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005600 ENVIRONMENT DIVISION.                                                    
005700*                                                                         
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005900 DATA DIVISION.                                                           
006000 WORKING-STORAGE SECTION.                                                 
006100*=================================*                                       
006200 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
006300*                                                                         
006400*---- CAMPO DE TRABAJO DEL NUMERO DE ID --------------------------        
006500 01  SID-WORK-ID.                                                         
006600     05  SID-WORK-ID-CHARS   PIC X(13).                                   
006700*                                                                         
006800*    VISTA POR CAMPO DE NEGOCIO (POSICIONES 1-13)                         
006900 01  SID-FIELDS REDEFINES SID-WORK-ID.                                    
007000     05  SID-YY              PIC 9(02).                                   
007100     05  SID-MM              PIC 9(02).                                   
007200     05  SID-DD              PIC 9(02).                                   
007300     05  SID-SSSS            PIC 9(04).                                   
007400     05  SID-CITZ-DIGIT      PIC X(01).                                   
007500     05  SID-RACE-DIGIT      PIC X(01).                                   
007600     05  SID-CHECK-DIGIT     PIC 9(01).                                   
007700*                                                                         
007800*    VISTA POR DIGITO INDIVIDUAL (PARA LA FORMULA DEL DIGITO              
007900*    VERIFICADOR, VARIANTE LUHN, POSICIONES 1 A 13)                       
008000 01  SID-DIGIT-TABLE REDEFINES SID-WORK-ID.                               
008100     05  SID-DIGIT           PIC 9(01) OCCURS 13 TIMES.                   
008200*                                                                         
008300*---- ACUMULADORES DE LA FORMULA DEL DIGITO VERIFICADOR ---------         
008400 77  WS-ODD-SUM              PIC 9(03) COMP VALUE ZEROS.                  
008500 77  WS-EVEN-NUM             PIC 9(06) COMP VALUE ZEROS.                  
008600 77  WS-DOUBLED              PIC 9(07) COMP VALUE ZEROS.                  
008700 01  WS-DOUBLED-EDIT         PIC 9(07) VALUE ZEROS.                       
008800 01  WS-DOUBLED-DIGITS REDEFINES WS-DOUBLED-EDIT.                         
008900     05  WS-DBL-DIGIT        PIC 9(01) OCCURS 7 TIMES.                    
009000 77  WS-EVEN-DIGIT-SUM       PIC 9(03) COMP VALUE ZEROS.                  
009100 77  WS-CHECK-TOTAL          PIC 9(04) COMP VALUE ZEROS.                  
009200 77  WS-CHECK-QUOT           PIC 9(04) COMP VALUE ZEROS.                  
009300 77  WS-CHECK-REM            PIC 9(02) COMP VALUE ZEROS.                  
009400 77  WS-EXPECTED-CHECK       PIC 9(01) COMP VALUE ZEROS.                  
009500*                                                                         
009600*---- CAMPOS DE RESOLUCION DE FECHA (CENTURY RULE) ---------------        
009700 77  WS-CURR-YY              PIC 9(02) COMP VALUE ZEROS.                  
009800 77  WS-CENTURY              PIC 9(02) COMP VALUE ZEROS.                  
009900 77  WS-FULL-YEAR            PIC 9(04) COMP VALUE ZEROS.                  
010000*                                                                         
010100*---- BANDERAS DE VALIDEZ POR REGLA ------------------------------        
010200 77  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.                         
010300     88  WS-LEAP-YEAR                  VALUE 'Y'.                         
010400 77  WS-MOD-R4               PIC 9(02) COMP VALUE ZEROS.                  
010500 77  WS-MOD-R100             PIC 9(02) COMP VALUE ZEROS.                  
010600 77  WS-MOD-R400             PIC 9(03) COMP VALUE ZEROS.                  
010700 77  WS-MOD-Q                PIC 9(04) COMP VALUE ZEROS.                  
010800*                                                                         
010900 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.        
011000*                                                                         
011100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
011200 LINKAGE SECTION.                                                         
011300*                                                                         
011400*    LAYOUT NUMERO ID / RESULTADO DE VALIDACION                           
011500*    KC-SAID.LK-SAIDVAL-AREA                                              
011600*    LARGO 48 BYTES                                                       
011700 01  LK-SAIDVAL-AREA.                                                     
011800     05  LK-ID-NUMBER        PIC X(13).                                   
011900     05  LK-CURRENT-YY       PIC 9(02).                                   
012000     05  LK-VALID-SWITCH     PIC X(01).                                   
012100         88  LK-ID-VALID              VALUE 'Y'.                          
012200         88  LK-ID-NOT-VALID          VALUE 'N'.                          
012300     05  LK-REASON-CODE      PIC X(20).                                   
012400     05  FILLER              PIC X(11).                                   
012500*                                                                         
012600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
012700 PROCEDURE DIVISION USING LK-SAIDVAL-AREA.                                
012800*                                                                         
012900 MAIN-PROGRAM-I.                                                          
013000*                                                                         
013100     MOVE 'Y'            TO LK-VALID-SWITCH                               
013200     MOVE SPACES         TO LK-REASON-CODE                                
013300     MOVE LK-ID-NUMBER   TO SID-WORK-ID-CHARS                             
013400     MOVE LK-CURRENT-YY  TO WS-CURR-YY                                    
013500*                                                                         
013600     PERFORM 1000-VALID-FORMATO-I THRU 1000-VALID-FORMATO-F               
013700*                                                                         
013800     IF LK-ID-VALID                                                       
013900        PERFORM 2000-VALID-FECHA-I THRU 2000-VALID-FECHA-F                
014000     END-IF                                                               
014100*                                                                         
014200     IF LK-ID-VALID                                                       
014300        PERFORM 3000-VALID-CIUDAD-I THRU 3000-VALID-CIUDAD-F              
014400     END-IF                                                               
014500*                                                                         
014600     IF LK-ID-VALID                                                       
014700        PERFORM 4000-VALID-DIGITO-I THRU 4000-VALID-DIGITO-F              
014800     END-IF.                                                              
014900*                                                                         
015000 MAIN-PROGRAM-F. GOBACK.                                                  
015100*                                                                         
015200*                                                                         
015300*---- REGLA DE LARGO / FORMATO -----------------------------------        
015400 1000-VALID-FORMATO-I.                                                    
015500*                                                                         
015600     IF LK-ID-NUMBER NOT NUMERIC                                          
015700        MOVE 'N'          TO LK-VALID-SWITCH                              
015800        MOVE 'BAD-FORMAT' TO LK-REASON-CODE                               
015900     END-IF.                                                              
016000*                                                                         
016100 1000-VALID-FORMATO-F. EXIT.                                              
016200*                                                                         
016300*                                                                         
016400*---- CENTURY RULE + REGLA DE FECHA VALIDA -----------------------        
016500 2000-VALID-FECHA-I.                                                      
016600*                                                                         
016700     IF SID-YY > WS-CURR-YY                                               
016800        MOVE 1900 TO WS-CENTURY                                           
016900     ELSE                                                                 
017000        MOVE 2000 TO WS-CENTURY                                           
017100     END-IF                                                               
017200     COMPUTE WS-FULL-YEAR = WS-CENTURY + SID-YY                           
017300*                                                                         
017400     PERFORM 2050-CALC-BISIESTO-I THRU 2050-CALC-BISIESTO-F               
017500*                                                                         
017600     IF SID-MM < 1 OR SID-MM > 12                                         
017700        MOVE 'N'        TO LK-VALID-SWITCH                                
017800        MOVE 'BAD-DATE' TO LK-REASON-CODE                                 
017900     ELSE                                                                 
018000        EVALUATE SID-MM                                                   
018100           WHEN 1                                                         
018200           WHEN 3                                                         
018300           WHEN 5                                                         
018400           WHEN 7                                                         
018500           WHEN 8                                                         
018600           WHEN 10                                                        
018700           WHEN 12                                                        
018800              IF SID-DD < 1 OR SID-DD > 31                                
018900                 MOVE 'N'        TO LK-VALID-SWITCH                       
019000                 MOVE 'BAD-DATE' TO LK-REASON-CODE                        
019100              END-IF                                                      
019200           WHEN 4                                                         
019300           WHEN 6                                                         
019400           WHEN 9                                                         
019500           WHEN 11                                                        
019600              IF SID-DD < 1 OR SID-DD > 30                                
019700                 MOVE 'N'        TO LK-VALID-SWITCH                       
019800                 MOVE 'BAD-DATE' TO LK-REASON-CODE                        
019900              END-IF                                                      
020000           WHEN 2                                                         
020100              IF WS-LEAP-YEAR                                             
020200                 IF SID-DD < 1 OR SID-DD > 29                             
020300                    MOVE 'N'        TO LK-VALID-SWITCH                    
020400                    MOVE 'BAD-DATE' TO LK-REASON-CODE                     
020500                 END-IF                                                   
020600              ELSE                                                        
020700                 IF SID-DD < 1 OR SID-DD > 28                             
020800                    MOVE 'N'        TO LK-VALID-SWITCH                    
020900                    MOVE 'BAD-DATE' TO LK-REASON-CODE                     
021000                 END-IF                                                   
021100              END-IF                                                      
021200           WHEN OTHER                                                     
021300              MOVE 'N'        TO LK-VALID-SWITCH                          
021400              MOVE 'BAD-DATE' TO LK-REASON-CODE                           
021500        END-EVALUATE                                                      
021600     END-IF.                                                              
021700*                                                                         
021800 2000-VALID-FECHA-F. EXIT.                                                
021900*                                                                         
022000*                                                                         
022100*---- REGLA DE ANO BISIESTO (GREGORIANO) -------------------------        
022200*    92/94 FIX: SE CALCULA SOBRE WS-FULL-YEAR (ANO YA RESUELTO            
022300*    POR EL SIGLO), NO SOBRE SID-YY DE DOS DIGITOS.                       
022400 2050-CALC-BISIESTO-I.                                                    
022500*                                                                         
022600     MOVE 'N' TO WS-LEAP-YEAR-SW                                          
022700     DIVIDE WS-FULL-YEAR BY 4 GIVING WS-MOD-Q REMAINDER WS-MOD-R4         
022800     DIVIDE WS-FULL-YEAR BY 100 GIVING WS-MOD-Q                           
022900        REMAINDER WS-MOD-R100                                             
023000     DIVIDE WS-FULL-YEAR BY 400 GIVING WS-MOD-Q                           
023100        REMAINDER WS-MOD-R400                                             
023200     IF WS-MOD-R400 = 0                                                   
023300        MOVE 'Y' TO WS-LEAP-YEAR-SW                                       
023400     ELSE                                                                 
023500        IF WS-MOD-R4 = 0 AND WS-MOD-R100 NOT = 0                          
023600           MOVE 'Y' TO WS-LEAP-YEAR-SW                                    
023700        END-IF                                                            
023800     END-IF.                                                              
023900*                                                                         
024000 2050-CALC-BISIESTO-F. EXIT.                                              
024100*                                                                         
024200*                                                                         
024300*---- REGLA DE CIUDADANIA ----------------------------------------        
024400 3000-VALID-CIUDAD-I.                                                     
024500*                                                                         
024600     IF SID-CITZ-DIGIT = '0' OR SID-CITZ-DIGIT = '1'                      
024700        CONTINUE                                                          
024800     ELSE                                                                 
024900        MOVE 'N'                TO LK-VALID-SWITCH                        
025000        MOVE 'BAD-CITIZENSHIP'  TO LK-REASON-CODE                         
025100     END-IF.                                                              
025200*                                                                         
025300 3000-VALID-CIUDAD-F. EXIT.                                               
025400*                                                                         
025500*                                                                         
025600*---- DIGITO VERIFICADOR (VARIANTE LUHN) -------------------------        
025700*    ODD-SUM  = SUMA DE DIGITOS EN POSICIONES 1,3,5,7,9,11                
025800*    EVEN-NUM = NUMERO DE 6 DIGITOS FORMADO POR LAS POSICIONES            
025900*               2,4,6,8,10,12 (EN ESE ORDEN)                              
026000*    DOUBLED  = EVEN-NUM * 2                                              
026100*    EVEN-DIGIT-SUM = SUMA DE LOS DIGITOS INDIVIDUALES DE DOUBLED         
026200*    TOTAL    = ODD-SUM + EVEN-DIGIT-SUM                                  
026300*    EXPECTED-CHECK = (10 - (TOTAL MOD 10)) MOD 10                        
026400 4000-VALID-DIGITO-I.                                                     
026500*                                                                         
026600     COMPUTE WS-ODD-SUM =                                                 
026700        SID-DIGIT(1) + SID-DIGIT(3) + SID-DIGIT(5) +                      
026800        SID-DIGIT(7) + SID-DIGIT(9) + SID-DIGIT(11)                       
026900*                                                                         
027000     COMPUTE WS-EVEN-NUM =                                                
027100        (SID-DIGIT(2)  * 100000) + (SID-DIGIT(4)  * 10000) +              
027200        (SID-DIGIT(6)  * 1000)   + (SID-DIGIT(8)  * 100)   +              
027300        (SID-DIGIT(10) * 10)     +  SID-DIGIT(12)                         
027400*                                                                         
027500     COMPUTE WS-DOUBLED = WS-EVEN-NUM * 2                                 
027600     MOVE WS-DOUBLED TO WS-DOUBLED-EDIT                                   
027700*                                                                         
027800     COMPUTE WS-EVEN-DIGIT-SUM =                                          
027900        WS-DBL-DIGIT(1) + WS-DBL-DIGIT(2) + WS-DBL-DIGIT(3) +             
028000        WS-DBL-DIGIT(4) + WS-DBL-DIGIT(5) + WS-DBL-DIGIT(6) +             
028100        WS-DBL-DIGIT(7)                                                   
028200*                                                                         
028300     COMPUTE WS-CHECK-TOTAL = WS-ODD-SUM + WS-EVEN-DIGIT-SUM              
028400     DIVIDE WS-CHECK-TOTAL BY 10                                          
028500        GIVING WS-CHECK-QUOT REMAINDER WS-CHECK-REM                       
028600*                                                                         
028700     IF WS-CHECK-REM = 0                                                  
028800        MOVE 0 TO WS-EXPECTED-CHECK                                       
028900     ELSE                                                                 
029000        COMPUTE WS-EXPECTED-CHECK = 10 - WS-CHECK-REM                     
029100     END-IF                                                               
029200*                                                                         
029300     IF WS-EXPECTED-CHECK NOT = SID-CHECK-DIGIT                           
029400        MOVE 'N'                TO LK-VALID-SWITCH                        
029500        MOVE 'BAD-CHECKDIGIT'   TO LK-REASON-CODE                         
029600     END-IF.                                                              
029700*                                                                         
029800 4000-VALID-DIGITO-F. EXIT.                                               
