000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SAIDDEC.                                                     
000300 AUTHOR. R VAN DER MERWE.                                                 
000400 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS.                     
000500 DATE-WRITTEN. 03/28/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800*                                                                         
000900****************************************************************          
001000*    PROGRAM.....: SAIDDEC                                                
001100*    OBJETIVO....: DECOMPOSE A SOUTH AFRICAN ID NUMBER, ALREADY           
001200*                  KNOWN TO BE VALID, INTO ITS BIRTH DATE,                
001300*                  GENDER AND CITIZENSHIP FIELDS, AND DERIVE              
001400*                  AGE / GENDER DESCRIPTION / CITIZENSHIP TEXT            
001500*                  FOR REPORTING.                                         
001600*    LLAMADO POR.: SAIDBAT (CALL 'SAIDDEC' USING LK-SAIDDEC-AREA)         
001700*    OBS.........: NO FILE I/O.  RE-DERIVES THE CENTURY AND               
001800*                  BIRTH DATE INDEPENDENTLY OF SAIDVAL - DOES             
001900*                  NOT ASSUME SAIDVAL RAN IN THE SAME JOB STEP.           
002000****************************************************************          
002100*----------------------------------------------------------------         
002200*    CHANGE LOG                                                           
002300*----------------------------------------------------------------         
002400*    DATE       INIT  REQ/TKT    DESCRIPTION                              
002500*    ---------  ----  ---------  --------------------------------         
002600*    91/03/28   RVDM  P-0447-D   ORIGINAL PROGRAM.                        
002700*    91/04/15   RVDM  P-0447-E   ADDED GENDER-DESCRIPTION AND             
002800*                                CITIZENSHIP-STATUS TEXT FIELDS           
002900*                                FOR THE AGE-SORTED LISTING.              
003000*    93/02/08   PMD   P-0559     GENDER BOUNDARY CONFIRMED AS             
003100*                                SSSS = 5000 => MALE (INCLUSIVE).         
003200*    96/01/30   PMD   P-0688     LINKAGE AREA WIDENED TO MATCH            
003300*                                SAIDVAL'S P-0688 CHANGE.                 
003400*    98/08/11   TNKZ  P-0740-Y2K CENTURY-RESOLUTION RULE REVIEWED         
003500*                                FOR Y2K ROLLOVER - CONFIRMED NO          
003600*                                CHANGE REQUIRED.                         
003700*    99/02/19   TNKZ  P-0740-Y2K RUN-TIME "CURRENT YEAR" IS NOW           
003800*                                SUPPLIED BY THE CALLING BATCH            
003900*                                DRIVER, NOT ACCEPTED LOCALLY -           
004000*                                ALSO USED FOR THE AGE RULE.              
004100*    00/03/06   PMD   P-0761     NOTE ADDED: AGE RULE IS A PLAIN          
004200*                                CALENDAR-YEAR SUBTRACTION - DOES         
004300*                                NOT ADJUST FOR WHETHER THE               
004400*                                BIRTHDAY HAS OCCURRED YET THIS           
004500*                                YEAR.  CONFIRMED WITH REGISTRY           
004600*                                SECTION, NOT A DEFECT.                   
004700*    03/11/17   SNM   P-0819     REMOVED UNUSED SPECIAL-NAMES             
004800*                                CLASS TEST.  WIRED THE RAW-DATE          
004900*                                REDEFINES INTO A DIAGNOSTIC              
005000*                                DISPLAY IN 4000-EDAD-I INSTEAD           
005100*                                OF LEAVING IT UNREFERENCED.              
005200*----------------------------------------------------------------         
005300*                                                                         
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005500 ENVIRONMENT DIVISION.                                                    
005600*                                                                         
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005800 DATA DIVISION.                                                           
005900 WORKING-STORAGE SECTION.                                                 
006000*=================================*                                       
006100 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
006200*                                                                         
006300*---- CAMPO DE TRABAJO DEL NUMERO DE ID --------------------------        
006400 01  SID-WORK-ID.                                                         
006500     05  SID-WORK-ID-CHARS   PIC X(13).                                   
006600*                                                                         
006700*    VISTA POR CAMPO DE NEGOCIO (POSICIONES 1-13) - RE-DERIVADA           
006800*    DE FORMA INDEPENDIENTE, IGUAL QUE EN SAIDVAL.                        
006900 01  SID-FIELDS REDEFINES SID-WORK-ID.                                    
007000     05  SID-YY              PIC 9(02).                                   
007100     05  SID-MM              PIC 9(02).                                   
007200     05  SID-DD              PIC 9(02).                                   
007300     05  SID-SSSS            PIC 9(04).                                   
007400     05  SID-CITZ-DIGIT      PIC X(01).                                   
007500     05  SID-RACE-DIGIT      PIC X(01).                                   
007600     05  SID-CHECK-DIGIT     PIC 9(01).                                   
007700*                                                                         
007800*---- CENTURY RULE / FECHA DE NACIMIENTO -------------------------        
007900 77  WS-CURR-YY              PIC 9(02) COMP VALUE ZEROS.                  
008000 77  WS-CURR-CCYY            PIC 9(04) COMP VALUE ZEROS.                  
008100 77  WS-CENTURY              PIC 9(02) COMP VALUE ZEROS.                  
008200 77  WS-FULL-YEAR            PIC 9(04) COMP VALUE ZEROS.                  
008300*                                                                         
008400*    FECHA DE NACIMIENTO ARMADA EN FORMATO CCYYMMDD                       
008500 01  WS-BIRTH-DATE-EDIT      PIC 9(08) VALUE ZEROS.                       
008600 01  WS-BIRTH-DATE-PARTS REDEFINES WS-BIRTH-DATE-EDIT.                    
008700     05  WS-BD-CCYY          PIC 9(04).                                   
008800     05  WS-BD-MM            PIC 9(02).                                   
008900     05  WS-BD-DD            PIC 9(02).                                   
009000*                                                                         
009100*    FECHA DE NACIMIENTO CON GUIONES, PARA EL LISTADO POR EDAD            
009200*    (COLUMNA "BIRTH-DATE" DEL REPORTE, CCYY-MM-DD)                       
009300 01  WS-BIRTH-DATE-PRINT.                                                 
009400     05  WS-BDP-CCYY         PIC 9(04).                                   
009500     05  WS-BDP-DASH1        PIC X(01) VALUE '-'.                         
009600     05  WS-BDP-MM           PIC 9(02).                                   
009700     05  WS-BDP-DASH2        PIC X(01) VALUE '-'.                         
009800     05  WS-BDP-DD           PIC 9(02).                                   
009900*                                                                         
010000*    VISTA CRUDA DE LA FECHA IMPRESA, VOLCADA POR 4000-EDAD-I             
010100*    CUANDO EL ANO DE NACIMIENTO RESUELTO ES SOSPECHOSO (P-0819)          
010200 01  WS-BDP-RAW REDEFINES WS-BIRTH-DATE-PRINT PIC X(10).                  
010300*                                                                         
010400 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.        
010500*                                                                         
010600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
010700 LINKAGE SECTION.                                                         
010800*                                                                         
010900*    LAYOUT NUMERO ID / RESULTADO DE DESCOMPOSICION                       
011000*    KC-SAID.LK-SAIDDEC-AREA                                              
011100*    LARGO 78 BYTES                                                       
011200 01  LK-SAIDDEC-AREA.                                                     
011300     05  LK-ID-NUMBER         PIC X(13).                                  
011400     05  LK-CURRENT-YY        PIC 9(02).                                  
011500     05  LK-CURRENT-CCYY      PIC 9(04).                                  
011600     05  LK-RUN-DATETIME      PIC 9(14).                                  
011700     05  LK-BIRTH-DATE        PIC 9(08).                                  
011800     05  LK-GENDER            PIC X(01).                                  
011900         88  LK-GENDER-FEMALE          VALUE 'F'.                         
012000         88  LK-GENDER-MALE            VALUE 'M'.                         
012100     05  LK-CITIZENSHIP       PIC X(01).                                  
012200     05  LK-DATE-ADDED        PIC 9(14).                                  
012300     05  LK-AGE               PIC 9(03).                                  
012400     05  LK-GENDER-DESC       PIC X(10).                                  
012500     05  LK-CITIZEN-STATUS    PIC X(18).                                  
012600     05  LK-BIRTH-DATE-PRINT  PIC X(10).                                  
012700     05  FILLER               PIC X(08).                                  
012800*                                                                         
012900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
013000 PROCEDURE DIVISION USING LK-SAIDDEC-AREA.                                
013100*                                                                         
013200 MAIN-PROGRAM-I.                                                          
013300*                                                                         
013400     MOVE LK-ID-NUMBER    TO SID-WORK-ID-CHARS                            
013500     MOVE LK-CURRENT-YY   TO WS-CURR-YY                                   
013600     MOVE LK-CURRENT-CCYY TO WS-CURR-CCYY                                 
013700*                                                                         
013800     PERFORM 1000-DESCOMPONER-I THRU 1000-DESCOMPONER-F                   
013900     PERFORM 2000-GENERO-I      THRU 2000-GENERO-F                        
014000     PERFORM 3000-CIUDADANIA-I  THRU 3000-CIUDADANIA-F                    
014100     PERFORM 4000-EDAD-I        THRU 4000-EDAD-F                          
014200     PERFORM 5000-TIMBRAR-I     THRU 5000-TIMBRAR-F.                      
014300*                                                                         
014400 MAIN-PROGRAM-F. GOBACK.                                                  
014500*                                                                         
014600*                                                                         
014700*---- CENTURY RULE + ARMADO DE FECHA DE NACIMIENTO ---------------        
014800 1000-DESCOMPONER-I.                                                      
014900*                                                                         
015000     IF SID-YY > WS-CURR-YY                                               
015100        MOVE 1900 TO WS-CENTURY                                           
015200     ELSE                                                                 
015300        MOVE 2000 TO WS-CENTURY                                           
015400     END-IF                                                               
015500*                                                                         
015600     COMPUTE WS-FULL-YEAR = WS-CENTURY + SID-YY                           
015700     MOVE WS-FULL-YEAR TO WS-BD-CCYY                                      
015800     MOVE SID-MM       TO WS-BD-MM                                        
015900     MOVE SID-DD       TO WS-BD-DD                                        
016000     MOVE WS-BIRTH-DATE-EDIT TO LK-BIRTH-DATE                             
016100*                                                                         
016200     MOVE WS-FULL-YEAR TO WS-BDP-CCYY                                     
016300     MOVE SID-MM       TO WS-BDP-MM                                       
016400     MOVE SID-DD       TO WS-BDP-DD                                       
016500     MOVE WS-BIRTH-DATE-PRINT TO LK-BIRTH-DATE-PRINT.                     
016600*                                                                         
016700 1000-DESCOMPONER-F. EXIT.                                                
016800*                                                                         
016900*                                                                         
017000*---- REGLA DE GENERO --------------------------------------------        
017100*    SSSS < 5000 => FEMENINO.  SSSS = 5000 ES MASCULINO                   
017200*    (LIMITE INCLUSIVO DEL LADO MASCULINO - VER P-0559).                  
017300 2000-GENERO-I.                                                           
017400*                                                                         
017500     IF SID-SSSS < 5000                                                   
017600        MOVE 'F' TO LK-GENDER                                             
017700        MOVE 'Female' TO LK-GENDER-DESC                                   
017800     ELSE                                                                 
017900        MOVE 'M' TO LK-GENDER                                             
018000        MOVE 'Male'   TO LK-GENDER-DESC                                   
018100     END-IF.                                                              
018200*                                                                         
018300 2000-GENERO-F. EXIT.                                                     
018400*                                                                         
018500*                                                                         
018600*---- REGLA DE CIUDADANIA / TEXTO DE ESTADO ----------------------        
018700 3000-CIUDADANIA-I.                                                       
018800*                                                                         
018900     MOVE SID-CITZ-DIGIT TO LK-CITIZENSHIP                                
019000     IF SID-CITZ-DIGIT = '0'                                              
019100        MOVE 'Citizen'            TO LK-CITIZEN-STATUS                    
019200     ELSE                                                                 
019300        MOVE 'Permanent Resident' TO LK-CITIZEN-STATUS                    
019400     END-IF.                                                              
019500*                                                                         
019600 3000-CIUDADANIA-F. EXIT.                                                 
019700*                                                                         
019800*                                                                         
019900*---- REGLA DE EDAD ------------------------------------------            
020000*    RESTA SIMPLE DE ANO CALENDARIO - NO AJUSTA SEGUN SI EL               
020100*    CUMPLEANOS YA PASO EN EL ANO EN CURSO (VER P-0761).                  
020200*    03/11/17 SNM P-0819: SI EL SIGLO RESUELTO DEJA LA FECHA              
020300*    DE NACIMIENTO POR ENCIMA DEL ANO DE PROCESO (SAIDDEC NO              
020400*    ASUME QUE SAIDVAL CORRIO EN ESTE MISMO PASO), SE VUELCA              
020500*    LA FECHA CRUDA PARA DIAGNOSTICO ANTES DE SEGUIR.                     
020600 4000-EDAD-I.                                                             
020700*                                                                         
020800     IF WS-FULL-YEAR > WS-CURR-CCYY                                       
020900        DISPLAY '* SAIDDEC - ANO NACIMIENTO POST-PROCESO ID='             
021000           LK-ID-NUMBER                                                   
021100        DISPLAY '* SAIDDEC - FECHA DE NACIMIENTO CRUDA = '                
021200           WS-BDP-RAW                                                     
021300     END-IF                                                               
021400     COMPUTE LK-AGE = WS-CURR-CCYY - WS-FULL-YEAR.                        
021500*                                                                         
021600 4000-EDAD-F. EXIT.                                                       
021700*                                                                         
021800*                                                                         
021900*---- TIMBRE DE FECHA/HORA DE ALTA -----------------------------          
022000 5000-TIMBRAR-I.                                                          
022100*                                                                         
022200     MOVE LK-RUN-DATETIME TO LK-DATE-ADDED.                               
022300*                                                                         
022400 5000-TIMBRAR-F. EXIT.                                                    
